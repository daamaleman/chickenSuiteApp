000010        IDENTIFICATION DIVISION.                                          
000020        PROGRAM-ID.              PLTPROJ.                                 
000030        AUTHOR.                  R HOLSINGER.                             
000040        INSTALLATION.            FARMLINE SYSTEMS - AG DIVISION.          
000050        DATE-WRITTEN.            03/14/89.                                
000060        DATE-COMPILED.                                                    
000070        SECURITY.                COMPANY CONFIDENTIAL.                    
000080*                                                                         
000090***************************************************************           
000100* PLTPROJ - BATCH ECONOMIC PROJECTION                          *          
000110*                                                               *         
000120* FOR EACH INCOMING PROJECTION RECORD, LOOKS UP THE OWNING     *          
000130* FARM BATCH (LOTE) ON THE FARM-BATCH MASTER AND COMPUTES THE  *          
000140* EXPECTED LIVE WEIGHT, EXPECTED REVENUE AND EXPECTED MARGIN   *          
000150* FROM THE GROWER'S ENTERED PRICE-PER-KG AND EXPECTED COSTS.   *          
000160* ONE PROJECTION-OUTPUT RECORD IS WRITTEN PER INPUT RECORD.    *          
000170***************************************************************           
000180*                                                                         
000190*    C H A N G E   L O G                                                  
000200*                                                                         
000210* 1989-03-14 RH  ORIGINAL CODING - CR-0118.  FARM-BATCH MASTER            
000220*                 LOADED TO A 200-ENTRY TABLE, PROJECTION FILE            
000230*                 PROCESSED AGAINST IT ONE PASS.                          
000240* 1989-09-02 RH  CR-0164 - GUARD AGAINST MISSING BATCH MATCH;             
000250*                 PESO-VIVO FORCED TO ZERO WHEN NOT FOUND.                
000260* 1990-11-19 MC  PR#0231 - WEIGHT GUARD EXTENDED TO COVER                 
000270*                 ZERO/NEGATIVE CURRENT-ALIVE AND TARGET WEIGHT.          
000280* 1992-05-06 MC  CR-0340 - TABLE BUMPED FROM 200 TO 350 ENTRIES,          
000290*                 GROWER SIDE OUTGREW THE ORIGINAL SIZING.                
000300* 1994-02-28 TO  HELP-0512 - CORRECTED TRUNCATION ON INGRESO              
000310*                 ESPERADO, NOW ROUNDED HALF-UP PER ACCTG.                
000320* 1995-07-11 TO  CR-0388 - MARGEN-ESPERADO PICTURE WIDENED TO             
000330*                 S9(11)V99 TO MATCH LARGER BATCH OPERATIONS.             
000340* 1998-01-09 RH  CR-0455 - BEGIN Y2K REMEDIATION REVIEW OF ALL            
000350*                 DATE FIELDS CARRIED ON THE FARM-BATCH MASTER.           
000360* 1999-02-22 RH  CR-0455 - Y2K REMEDIATION COMPLETE.  START-DATE          
000370*                 AND PLANNED-END-DATE EXPANDED FROM YYMMDD TO            
000380*                 CCYYMMDD ON THE MASTER RECORD AND REDEFINED             
000390*                 ACCORDINGLY; NO CENTURY WINDOWING USED.                 
000400* 2001-10-03 SK  PR#0609 - FARM-BATCH TABLE BUMPED TO 500                 
000410*                 ENTRIES FOR THE NEW GROWER CONTRACTS.                   
000420* 2003-06-17 SK  CR-0512 - ADDED END-OF-RUN RECORD COUNT DISPLAY          
000430*                 FOR OPERATIONS' NIGHTLY RUN LOG.                        
000440*                                                                         
000450        ENVIRONMENT DIVISION.                                             
000460        CONFIGURATION SECTION.                                            
000470*                                                                         
000480*    UPSI-0 IS RESERVED FOR A FUTURE "SKIP FARM-BATCH RELOAD"             
000490*    RERUN OPTION - NOT WIRED UP YET, SEE PR#0609 DISCUSSION.             
000500*                                                                         
000510        SPECIAL-NAMES.                                                    
000520            C01 IS TOP-OF-FORM                                            
000530            UPSI-0 IS RUN-MODE-SWITCH.                                    
000540        INPUT-OUTPUT SECTION.                                             
000550        FILE-CONTROL.                                                     
000560*                                                                         
000570*    FARM-BATCH-MASTER IS THE NIGHTLY EXTRACT OF THE LOTE TABLE           
000580*    FROM THE GROWER MANAGEMENT SYSTEM - READ ONLY BY THIS STEP.          
000590*                                                                         
000600            SELECT FARM-BATCH-MASTER ASSIGN TO FARMMSTR                   
000610                ORGANIZATION IS LINE SEQUENTIAL.                          
000620*                                                                         
000630*    PROJECTION-INPUT IS ONE RECORD PER GROWER PROJECTION ENTRY,          
000640*    KEYED BY BATCH-CODE AGAINST THE FARM-BATCH TABLE BELOW.              
000650*                                                                         
000660            SELECT PROJECTION-INPUT ASSIGN TO PROJIN                      
000670                ORGANIZATION IS LINE SEQUENTIAL.                          
000680*                                                                         
000690*    PROJECTION-OUTPUT CARRIES THE INPUT FIELDS PLUS THE THREE            
000700*    COMPUTED AMOUNTS - THIS IS WHAT GOES TO ACCOUNTING.                  
000710*                                                                         
000720            SELECT PROJECTION-OUTPUT ASSIGN TO PROJOUT                    
000730                ORGANIZATION IS LINE SEQUENTIAL.                          
000740*                                                                         
000750        DATA DIVISION.                                                    
000760        FILE SECTION.                                                     
000770*                                                                         
000780*    FARM-BATCH MASTER - ONE RECORD PER LOTE, READ ENTIRELY               
000790*    INTO THE IN-MEMORY FB-TABLE-AREA BEFORE ANY PROJECTION               
000800*    RECORD IS PROCESSED (NO ISAM ON THIS BOX FOR THIS FILE).             
000810*                                                                         
000820        FD  FARM-BATCH-MASTER                                             
000830            LABEL RECORD IS STANDARD                                      
000840            RECORD CONTAINS 340 CHARACTERS                                
000850            DATA RECORD IS I-FB-REC.                                      
000860*                                                                         
000870        01  I-FB-REC.                                                     
000880            05  I-FB-CODE             PIC X(20).                          
000890            05  I-FB-SPECIES-OID      PIC X(32).                          
000900            05  I-FB-BREED-OID        PIC X(32).                          
000910            05  I-FB-INITIAL-QTY      PIC 9(07).                          
000920            05  I-FB-CURRENT-ALIVE    PIC 9(07).                          
000930            05  I-FB-TARGET-WT-GR     PIC 9(07).                          
000940*                                                                         
000950*    START-DATE AND PLANNED-END-DATE BOTH WIDENED TO CCYYMMDD             
000960*    UNDER CR-0455 - NO CENTURY WINDOWING, THE CENTURY IS ALWAYS          
000970*    CARRIED ON THE MASTER RECORD ITSELF.                                 
000980*                                                                         
000990            05  I-FB-START-DATE       PIC 9(08).                          
001000            05  I-FB-START-DATE-GRP REDEFINES I-FB-START-DATE.            
001010                10  I-FB-START-CCYY   PIC 9(04).                          
001020                10  I-FB-START-MM     PIC 9(02).                          
001030                10  I-FB-START-DD     PIC 9(02).                          
001040            05  I-FB-PLANNED-END-DATE PIC 9(08).                          
001050            05  I-FB-PLAN-END-GRP REDEFINES I-FB-PLANNED-END-DATE.        
001060                10  I-FB-PLANNED-CCYY PIC 9(04).                          
001070                10  I-FB-PLANNED-MM   PIC 9(02).                          
001080                10  I-FB-PLANNED-DD   PIC 9(02).                          
001090*                                                                         
001100*    STAGE TRACKS THE LOTE THROUGH ITS LIFE CYCLE.  ONLY                  
001110*    CURRENT-ALIVE AND TARGET-WT-GR ARE USED BY THIS STEP'S               
001120*    CALCULATIONS - STAGE ITSELF IS CARRIED THROUGH, NOT TESTED.          
001130*                                                                         
001140            05  I-FB-STAGE            PIC X(11).                          
001150                88  FB-STAGE-INCUBACION  VALUE "INCUBACION ".             
001160                88  FB-STAGE-CRIA        VALUE "CRIA       ".             
001170                88  FB-STAGE-CRECIMIENTO VALUE "CRECIMIENTO".             
001180                88  FB-STAGE-ENGORDE     VALUE "ENGORDE    ".             
001190                88  FB-STAGE-VENDIDO     VALUE "VENDIDO    ".             
001200*                                                                         
001210*    FREE-FORM GROWER NOTES, FOUR 50-BYTE LINES.  NOT READ BY             
001220*    THIS STEP - CARRIED PURELY BECAUSE THE MASTER RECORD IS              
001230*    READ WHOLE, NOT FIELD BY FIELD.                                      
001240*                                                                         
001250            05  I-FB-NOTES            PIC X(200).                         
001260            05  I-FB-NOTES-LINES REDEFINES I-FB-NOTES.                    
001270                10  I-FB-NOTES-LINE   PIC X(50) OCCURS 4 TIMES.           
001280            05  FILLER                PIC X(08).                          
001290*                                                                         
001300*    PROJECTION-INPUT - ONE RECORD PER GROWER PROJECTION ENTRY.           
001310*                                                                         
001320        FD  PROJECTION-INPUT                                              
001330            LABEL RECORD IS STANDARD                                      
001340            RECORD CONTAINS 45 CHARACTERS                                 
001350            DATA RECORD IS I-REC.                                         
001360*                                                                         
001370        01  I-REC.                                                        
001380            05  I-BATCH-CODE          PIC X(20).                          
001390*                                                                         
001400*    PRECIO-ESPERADO IS THE GROWER'S ENTERED EXPECTED SALE                
001410*    PRICE PER KILOGRAM OF LIVE WEIGHT.                                   
001420*                                                                         
001430            05  I-PRECIO-ESPERADO     PIC S9(07)V99.                      
001440*                                                                         
001450*    COSTOS-ESPERADOS IS THE GROWER'S ENTERED EXPECTED TOTAL              
001460*    COST FOR THE BATCH - FEED, MEDS, LABOR, ALL ROLLED UP.               
001470*                                                                         
001480            05  I-COSTOS-ESPERADOS    PIC S9(09)V99.                      
001490            05  FILLER                PIC X(05).                          
001500*                                                                         
001510*    PROJECTION-OUTPUT - INPUT FIELDS PLUS THE 3 COMPUTED FIELDS.         
001520*                                                                         
001530        FD  PROJECTION-OUTPUT                                             
001540            LABEL RECORD IS STANDARD                                      
001550            RECORD CONTAINS 82 CHARACTERS                                 
001560            DATA RECORD IS O-PROJ-REC.                                    
001570*                                                                         
001580        01  O-PROJ-REC.                                                   
001590            05  O-BATCH-CODE          PIC X(20).                          
001600            05  O-PRECIO-ESPERADO     PIC S9(07)V99.                      
001610            05  O-COSTOS-ESPERADOS    PIC S9(09)V99.                      
001620            05  O-PESO-VIVO-KG        PIC S9(09)V99.                      
001630            05  O-INGRESO-ESPERADO    PIC S9(11)V99.                      
001640            05  O-MARGEN-ESPERADO     PIC S9(11)V99.                      
001650            05  FILLER                PIC X(05).                          
001660*                                                                         
001670        WORKING-STORAGE SECTION.                                          
001680*                                                                         
001690        01  WORK-AREA.                                                    
001700            05  MORE-RECS             PIC XXX      VALUE "YES".           
001710            05  FB-EOF-SW             PIC XXX      VALUE "NO".            
001720            05  W-FOUND-SW            PIC XXX      VALUE "NO".            
001730                88  W-BATCH-FOUND     VALUE "YES".                        
001740*                                                                         
001750*    X IS THE FARM-BATCH TABLE LOAD SUBSCRIPT, Y IS THE SEARCH            
001760*    SUBSCRIPT USED AGAINST THE SAME TABLE FOR EACH PROJECTION            
001770*    RECORD - KEPT SEPARATE SO A LOOKUP NEVER DISTURBS THE LOAD           
001780*    COUNT IN FB-TABLE-COUNT.                                             
001790*                                                                         
001800            05  X                     PIC 9(05)   VALUE ZERO COMP.        
001810            05  Y                     PIC 9(05)   VALUE ZERO COMP.        
001820            05  C-PROJ-CTR            PIC 9(07)   VALUE ZERO COMP.        
001830            05  C-NOMATCH-CTR         PIC 9(07)   VALUE ZERO COMP.        
001840*                                                                         
001850*    HOLDS THE MATCHED BATCH'S ALIVE COUNT AND TARGET WEIGHT              
001860*    FOR THE DURATION OF ONE PROJECTION RECORD'S CALCULATIONS.            
001870*                                                                         
001880        01  W-LOOKUP-AREA.                                                
001890            05  W-FOUND-ALIVE         PIC 9(07)    VALUE ZERO.            
001900            05  W-FOUND-TARGET-WT     PIC 9(07)    VALUE ZERO.            
001910*                                                                         
001920        01  C-CALC-AREA.                                                  
001930            05  C-PESO-VIVO-KG        PIC S9(09)V99 VALUE ZERO.           
001940            05  C-INGRESO-ESPERADO    PIC S9(11)V99 VALUE ZERO.           
001950            05  C-MARGEN-ESPERADO     PIC S9(11)V99 VALUE ZERO.           
001960*                                                                         
001970*    IN-MEMORY FARM-BATCH MASTER TABLE - LOADED ONCE AT INIT,             
001980*    SEARCHED SEQUENTIALLY FOR EACH PROJECTION RECORD.  ONLY              
001990*    THE THREE FIELDS THE CALCULATIONS ACTUALLY NEED ARE KEPT             
002000*    IN THE TABLE - NO SENSE CARRYING THE FULL 340-BYTE RECORD.           
002010*                                                                         
002020        01  FB-TABLE-AREA.                                                
002030            05  FB-TABLE-COUNT        PIC 9(05)   VALUE ZERO COMP.        
002040            05  FB-MAX-ENTRIES        PIC 9(05)  VALUE 00500 COMP.        
002050            05  T-FB-ENTRY OCCURS 500 TIMES.                              
002060                10  T-FB-CODE             PIC X(20).                      
002070                10  T-FB-CURRENT-ALIVE    PIC 9(07).                      
002080                10  T-FB-TARGET-WT-GR     PIC 9(07).                      
002090*                                                                         
002100        PROCEDURE DIVISION.                                               
002110*                                                                         
002120*                                                                         
002130*    MAIN CONTROL PARAGRAPH - LOAD THE TABLE, PROCESS EVERY               
002140*    PROJECTION RECORD, PRINT THE RUN COUNTS, STOP.                       
002150*                                                                         
002160        0000-PLTPROJ.                                                     
002170            PERFORM 1000-INIT.                                            
002180            PERFORM 2000-MAINLINE                                         
002190                UNTIL MORE-RECS = "NO".                                   
002200            PERFORM 3000-CLOSING.                                         
002210            STOP RUN.                                                     
002220*                                                                         
002230*    LOADS THE ENTIRE FARM-BATCH MASTER TO FB-TABLE-AREA BEFORE           
002240*    OPENING THE PROJECTION FILES - THE TABLE MUST BE COMPLETE            
002250*    BEFORE THE FIRST LOOKUP IS ATTEMPTED.                                
002260*                                                                         
002270        1000-INIT.                                                        
002280            OPEN INPUT FARM-BATCH-MASTER.                                 
002290            PERFORM 1100-LOAD-FARM-BATCH THRU 1100-EXIT                   
002300                UNTIL FB-EOF-SW = "YES".                                  
002310            CLOSE FARM-BATCH-MASTER.                                      
002320*                                                                         
002330            OPEN INPUT PROJECTION-INPUT.                                  
002340            OPEN OUTPUT PROJECTION-OUTPUT.                                
002350            PERFORM 9000-READ-PROJ.                                       
002360*                                                                         
002370        1100-LOAD-FARM-BATCH.                                             
002380            READ FARM-BATCH-MASTER                                        
002390                AT END                                                    
002400                    MOVE "YES" TO FB-EOF-SW                               
002410                    GO TO 1100-EXIT.                                      
002420*                                                                         
002430*    PR#0609 BUMPED THE TABLE TO 500 ENTRIES; IF THE MASTER               
002440*    EVER OUTGROWS THAT AGAIN THE OVERFLOW RECORD IS SKIPPED              
002450*    AND LOGGED RATHER THAN ABENDING THE RUN.                             
002460*                                                                         
002470            ADD 1 TO X.                                                   
002480            IF X > FB-MAX-ENTRIES                                         
002490                DISPLAY "PLTPROJ - FARM-BATCH TABLE FULL, RECORD "        
002500                    "SKIPPED: " I-FB-CODE                                 
002510                SUBTRACT 1 FROM X                                         
002520                GO TO 1100-EXIT                                           
002530            END-IF.                                                       
002540*                                                                         
002550            MOVE I-FB-CODE          TO T-FB-CODE(X).                      
002560            MOVE I-FB-CURRENT-ALIVE TO T-FB-CURRENT-ALIVE(X).             
002570            MOVE I-FB-TARGET-WT-GR  TO T-FB-TARGET-WT-GR(X).              
002580            MOVE X                 TO FB-TABLE-COUNT.                     
002590*                                                                         
002600        1100-EXIT.                                                        
002610            EXIT.                                                         
002620*                                                                         
002630*                                                                         
002640*    LOOK UP THE OWNING BATCH, COMPUTE THE THREE PROJECTED                
002650*    AMOUNTS, WRITE THE OUTPUT RECORD, PULL THE NEXT INPUT.               
002660*                                                                         
002670        2000-MAINLINE.                                                    
002680            PERFORM 2050-LOOKUP-BATCH.                                    
002690            PERFORM 2100-CALCS.                                           
002700            PERFORM 2200-OUTPUT.                                          
002710            PERFORM 9000-READ-PROJ.                                       
002720*                                                                         
002730*    SEQUENTIAL SEARCH OF FB-TABLE-AREA BY BATCH CODE - THE               
002740*    TABLE IS NOT KEPT IN CODE SEQUENCE, SO A BINARY SEARCH               
002750*    IS NOT AN OPTION HERE.                                               
002760*                                                                         
002770        2050-LOOKUP-BATCH.                                                
002780            MOVE "NO" TO W-FOUND-SW.                                      
002790            MOVE ZERO TO W-FOUND-ALIVE.                                   
002800            MOVE ZERO TO W-FOUND-TARGET-WT.                               
002810            MOVE 1 TO Y.                                                  
002820*                                                                         
002830            PERFORM 2060-SEARCH-TABLE THRU 2060-EXIT                      
002840                UNTIL Y > FB-TABLE-COUNT OR W-BATCH-FOUND.                
002850*                                                                         
002860            IF NOT W-BATCH-FOUND                                          
002870                ADD 1 TO C-NOMATCH-CTR                                    
002880            END-IF.                                                       
002890*                                                                         
002900        2060-SEARCH-TABLE.                                                
002910            IF T-FB-CODE(Y) NOT = I-BATCH-CODE                            
002920                ADD 1 TO Y                                                
002930                GO TO 2060-EXIT                                           
002940            END-IF.                                                       
002950*                                                                         
002960            MOVE "YES"                    TO W-FOUND-SW.                  
002970            MOVE T-FB-CURRENT-ALIVE(Y)     TO W-FOUND-ALIVE.              
002980            MOVE T-FB-TARGET-WT-GR(Y)      TO W-FOUND-TARGET-WT.          
002990*                                                                         
003000        2060-EXIT.                                                        
003010            EXIT.                                                         
003020*                                                                         
003030        2100-CALCS.                                                       
003040*                                                                         
003050*    LIVE WEIGHT GUARD - NO MATCH, OR ZERO/NEGATIVE ALIVE COUNT           
003060*    OR TARGET WEIGHT, FORCES THE PROJECTION TO ZERO.  PR#0231.           
003070*                                                                         
003080            IF (NOT W-BATCH-FOUND)                                        
003090                OR W-FOUND-ALIVE NOT > ZERO                               
003100                OR W-FOUND-TARGET-WT NOT > ZERO                           
003110                MOVE ZERO TO C-PESO-VIVO-KG                               
003120            ELSE                                                          
003130                COMPUTE C-PESO-VIVO-KG ROUNDED =                          
003140                    (W-FOUND-ALIVE * W-FOUND-TARGET-WT) / 1000            
003150            END-IF.                                                       
003160*                                                                         
003170*    TARGET-WT-GR IS GRAMS PER BIRD - DIVIDING BY 1000 AFTER              
003180*    THE MULTIPLY CONVERTS THE FLOCK TOTAL TO KILOGRAMS.                  
003190*                                                                         
003200            COMPUTE C-INGRESO-ESPERADO ROUNDED =                          
003210                C-PESO-VIVO-KG * I-PRECIO-ESPERADO.                       
003220*                                                                         
003230*    MARGIN IS SIMPLE REVENUE LESS COST - HELP-0512 MADE SURE             
003240*    BOTH AMOUNTS FEEDING IT ARE ALREADY ROUNDED HALF-UP SO THE           
003250*    SUBTRACTION ITSELF NEEDS NO ROUNDED CLAUSE OF ITS OWN.               
003260*                                                                         
003270            COMPUTE C-MARGEN-ESPERADO ROUNDED =                           
003280                C-INGRESO-ESPERADO - I-COSTOS-ESPERADOS.                  
003290*                                                                         
003300*                                                                         
003310*    COPY THE INPUT FIELDS FORWARD AS-IS AND ADD THE THREE                
003320*    COMPUTED AMOUNTS FROM 2100-CALCS BEFORE WRITING.                     
003330*                                                                         
003340        2200-OUTPUT.                                                      
003350            MOVE I-BATCH-CODE       TO O-BATCH-CODE.                      
003360            MOVE I-PRECIO-ESPERADO  TO O-PRECIO-ESPERADO.                 
003370            MOVE I-COSTOS-ESPERADOS TO O-COSTOS-ESPERADOS.                
003380            MOVE C-PESO-VIVO-KG     TO O-PESO-VIVO-KG.                    
003390            MOVE C-INGRESO-ESPERADO TO O-INGRESO-ESPERADO.                
003400            MOVE C-MARGEN-ESPERADO  TO O-MARGEN-ESPERADO.                 
003410*                                                                         
003420            WRITE O-PROJ-REC.                                             
003430*                                                                         
003440            ADD 1 TO C-PROJ-CTR.                                          
003450*                                                                         
003460*    CR-0512 - OPERATIONS WANTED THESE TWO COUNTS ON THE NIGHTLY          
003470*    RUN LOG SO A SUDDEN JUMP IN NO-MATCH RECORDS GETS NOTICED            
003480*    BEFORE IT REACHES ACCOUNTING.                                        
003490*                                                                         
003500        3000-CLOSING.                                                     
003510            DISPLAY "PLTPROJ - PROJECTIONS WRITTEN: " C-PROJ-CTR.         
003520            DISPLAY "PLTPROJ - BATCH NOT FOUND:   " C-NOMATCH-CTR.        
003530*                                                                         
003540            CLOSE PROJECTION-INPUT.                                       
003550            CLOSE PROJECTION-OUTPUT.                                      
003560*                                                                         
003570*                                                                         
003580*    STANDARD READ-AHEAD FOR THE PROJECTION-INPUT FILE.                   
003590*                                                                         
003600        9000-READ-PROJ.                                                   
003610            READ PROJECTION-INPUT                                         
003620                AT END                                                    
003630                    MOVE "NO" TO MORE-RECS.                               
003640                                                                          
