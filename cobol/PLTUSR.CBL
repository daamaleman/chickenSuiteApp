000010        IDENTIFICATION DIVISION.                                          
000020        PROGRAM-ID.              PLTUSR.                                  
000030        AUTHOR.                  T OKAFOR.                                
000040        INSTALLATION.            FARMLINE SYSTEMS - AG DIVISION.          
000050        DATE-WRITTEN.            11/02/91.                                
000060        DATE-COMPILED.                                                    
000070        SECURITY.                COMPANY CONFIDENTIAL.                    
000080*                                                                         
000090***************************************************************           
000100* PLTUSR - USER PERMISSIONS NORMALIZATION                      *          
000110*                                                               *         
000120* READS THE USER MASTER EXTRACT, TRIMS AND LOWER-CASES THE     *          
000130* LOGON NAME, TRIMS THE FULL NAME, AND RESOLVES THE TWO        *          
000140* STANDING PERMISSION FLAGS (COST-EDIT AND REPORT-VIEW) FROM   *          
000150* THE USER'S ROLE AND ACTIVE STATUS.  ONE USER-OUTPUT RECORD   *          
000160* IS WRITTEN PER INPUT RECORD, NO CONTROL TOTALS.              *          
000170***************************************************************           
000180*                                                                         
000190*    C H A N G E   L O G                                                  
000200*                                                                         
000210* 1991-11-02 TO  ORIGINAL CODING - CR-0288.  NORMALIZE LOGON              
000220*                 NAME AND FULL NAME, DERIVE THE TWO PERMISSION           
000230*                 FLAGS, ONE OUTPUT RECORD PER USER RECORD.               
000240* 1992-06-19 TO  PR#0299 - LEFT-TRIM ROUTINE DID NOT HANDLE AN            
000250*                 ALL-BLANK LOGON NAME, WOULD ABEND ON SUBSCRIPT.         
000260* 1994-10-03 MC  CR-0351 - ADDED PRODUCTOR AS A VALID ROLE VALUE          
000270*                 (CARRIES NO REPORT/COST PERMISSIONS OF ITS OWN).        
000280* 1998-03-12 RH  CR-0458 - BEGIN Y2K REMEDIATION OF THE RUN-DATE          
000290*                 DISPLAYED ON THE OPERATOR CONSOLE AT CLOSING.           
000300* 1999-05-27 RH  CR-0458 - Y2K REMEDIATION COMPLETE.  CONSOLE             
000310*                 RUN-DATE NOW CARRIES A FULL CCYY.                       
000320* 2004-01-14 SK  HELP-0641 - ANALISTA ROLE CONFIRMED TO CARRY             
000330*                 REPORT-VIEW BUT NOT COST-EDIT PERMISSION.               
000340* 2008-09-30 SK  CR-0701 - DROPPED THE USRRPT OPERATOR LISTING.           
000350*                 SECURITY OFFICE NOW PULLS PERMISSIONS STRAIGHT          
000360*                 FROM THE USER-OUTPUT FEED, NOT A PRINTED COPY.          
000370*                 CONSOLE RUN-DATE DISPLAY RETAINED AT CLOSING.           
000380*                                                                         
000390        ENVIRONMENT DIVISION.                                             
000400        CONFIGURATION SECTION.                                            
000410*                                                                         
000420*    UPSI-0 IS SET BY OPERATIONS ON AN AD-HOC RERUN TO SUPPRESS           
000430*    THE END-OF-JOB COUNTS WHEN THIS STEP IS CHAINED BEHIND A             
000440*    BIGGER NIGHTLY SUITE - NOT CURRENTLY TESTED IN THIS BOX.             
000450*                                                                         
000460        SPECIAL-NAMES.                                                    
000470            C01 IS TOP-OF-FORM                                            
000480            UPSI-0 IS RUN-MODE-SWITCH.                                    
000490        INPUT-OUTPUT SECTION.                                             
000500        FILE-CONTROL.                                                     
000510*                                                                         
000520*    USER-INPUT IS THE NIGHTLY EXTRACT OF THE SECURITY TABLE,             
000530*    ONE RECORD PER LOGON ID, PRODUCED BY THE UPSTREAM USER               
000540*    MAINTENANCE SYSTEM.  THIS STEP DOES NOT UPDATE IT.                   
000550*                                                                         
000560            SELECT USER-INPUT ASSIGN TO USRIN                             
000570                ORGANIZATION IS LINE SEQUENTIAL.                          
000580*                                                                         
000590*    USER-OUTPUT CARRIES THE NORMALIZED LOGON/NAME PLUS THE TWO           
000600*    DERIVED PERMISSION FLAGS.  THIS IS WHAT THE SECURITY OFFICE          
000610*    AND THE PORTAL EXTRACT BOTH READ - SEE CR-0701 ABOVE.                
000620*                                                                         
000630            SELECT USER-OUTPUT ASSIGN TO USROUT                           
000640                ORGANIZATION IS LINE SEQUENTIAL.                          
000650*                                                                         
000660        DATA DIVISION.                                                    
000670        FILE SECTION.                                                     
000680*                                                                         
000690*    I-USER-REC - ONE INPUT RECORD PER SYSTEM USER.  PASSWORD             
000700*    HASH IS CARRIED THROUGH UNCHANGED, THIS STEP NEVER READS             
000710*    OR VALIDATES IT - THAT IS THE LOGON SUBSYSTEM'S JOB.                 
000720*                                                                         
000730        FD  USER-INPUT                                                    
000740            LABEL RECORD IS STANDARD                                      
000750            RECORD CONTAINS 250 CHARACTERS                                
000760            DATA RECORD IS I-USER-REC.                                    
000770*                                                                         
000780        01  I-USER-REC.                                                   
000790            05  I-USERNAME            PIC X(30).                          
000800            05  I-PASSWORD-HASH       PIC X(120).                         
000810            05  I-FULL-NAME           PIC X(80).                          
000820*                                                                         
000830*    ROLE IS THE SINGLE STANDING ROLE ASSIGNED BY THE SECURITY            
000840*    OFFICE.  CR-0351 ADDED PRODUCTOR; IT CARRIES NEITHER                 
000850*    PERMISSION FLAG OF ITS OWN, SEE 2200-PERMISSIONS BELOW.              
000860*                                                                         
000870            05  I-ROL                 PIC X(14).                          
000880                88  ADMINISTRADOR-ROL VALUE "ADMINISTRADOR ".             
000890                88  PRODUCTOR-ROL     VALUE "PRODUCTOR     ".             
000900                88  ANALISTA-ROL      VALUE "ANALISTA      ".             
000910*                                                                         
000920*    AN INACTIVE USER (ACTIVO = "N") CARRIES NO PERMISSIONS AT            
000930*    ALL REGARDLESS OF ROLE - SECURITY OFFICE POLICY, NOT JUST            
000940*    A DATA-ENTRY CONVENTION.                                             
000950*                                                                         
000960            05  I-ACTIVO              PIC X(01).                          
000970                88  USR-ACTIVO        VALUE "Y".                          
000980            05  FILLER                PIC X(05).                          
000990*                                                                         
001000*    ALTERNATE VIEW OF THE USER EXTRACT SEPARATING THE LOGON              
001010*    CREDENTIAL PORTION FROM THE PROFILE PORTION, USED WHEN               
001020*    THIS RECORD IS MERGED AGAINST THE SECURITY ARCHIVE FILE.             
001030*                                                                         
001040        01  I-USER-SORT-GRP REDEFINES I-USER-REC.                         
001050            05  I-CREDENTIAL-BLOCK    PIC X(150).                         
001060            05  I-PROFILE-BLOCK       PIC X(100).                         
001070*                                                                         
001080*    O-USER-REC CARRIES THE SAME FIELDS AS THE INPUT RECORD,              
001090*    WITH USERNAME AND FULL-NAME NORMALIZED, PLUS THE TWO                 
001100*    PERMISSION FLAGS DERIVED BY 2200-PERMISSIONS.                        
001110*                                                                         
001120        FD  USER-OUTPUT                                                   
001130            LABEL RECORD IS STANDARD                                      
001140            RECORD CONTAINS 252 CHARACTERS                                
001150            DATA RECORD IS O-USER-REC.                                    
001160*                                                                         
001170        01  O-USER-REC.                                                   
001180            05  O-USERNAME            PIC X(30).                          
001190            05  O-PASSWORD-HASH       PIC X(120).                         
001200            05  O-FULL-NAME           PIC X(80).                          
001210            05  O-ROL                 PIC X(14).                          
001220            05  O-ACTIVO              PIC X(01).                          
001230*                                                                         
001240*    Y MEANS THE USER MAY EDIT PROJECTED-COST FIGURES; Y ON               
001250*    THE SECOND FLAG MEANS THE USER MAY VIEW THE BATCH-KPI                
001260*    CONTROL-TOTAL REPORT.  BOTH ARE N FOR AN INACTIVE USER.              
001270*                                                                         
001280            05  O-PUEDE-EDITAR-COSTOS PIC X(01).                          
001290            05  O-PUEDE-VER-REPORTES  PIC X(01).                          
001300            05  FILLER                PIC X(05).                          
001310*                                                                         
001320        01  O-USER-SORT-GRP REDEFINES O-USER-REC.                         
001330            05  O-PROFILE-BLOCK       PIC X(244).                         
001340            05  O-PERMISSION-BLOCK    PIC X(08).                          
001350*                                                                         
001360        WORKING-STORAGE SECTION.                                          
001370*                                                                         
001380        01  WORK-AREA.                                                    
001390            05  MORE-RECS             PIC XXX      VALUE "YES".           
001400*                                                                         
001410*    C-USER-CTR FEEDS THE END-OF-RUN DISPLAY IN 3000-CLOSING -            
001420*    OPERATIONS WATCHES THIS COUNT AGAINST THE PRIOR NIGHT'S.             
001430*                                                                         
001440            05  C-USER-CTR            PIC 9(07)   VALUE ZERO COMP.        
001450            05  FILLER                PIC X(05)    VALUE SPACES.          
001460*                                                                         
001470*    WORK FIELDS FOR THE HAND-ROLLED LEFT-TRIM ROUTINES BELOW.            
001480*    THIS BOX'S COMPILER CARRIES NO INTRINSIC TRIM FUNCTION, SO           
001490*    BOTH FIELDS ARE SCANNED CHARACTER BY CHARACTER.                      
001500*                                                                         
001510        01  W-TRIM-AREA.                                                  
001520            05  W-TRIM-SUB            PIC 9(03)   VALUE ZERO COMP.        
001530            05  W-TRIM-LEN            PIC 9(03)   VALUE ZERO COMP.        
001540            05  W-TRIM-WORK-U         PIC X(30).                          
001550            05  W-TRIM-WORK-F         PIC X(80).                          
001560            05  FILLER                PIC X(05)    VALUE SPACES.          
001570*                                                                         
001580*    RUN DATE FOR THE OPERATOR CONSOLE DISPLAY AT CLOSING,                
001590*    CARRIED CCYY PER THE Y2K REMEDIATION NOTED ABOVE.  THE               
001600*    NUMERIC REDEFINE LETS 3000-CLOSING DISPLAY IT IN ONE SHOT            
001610*    WHEN A SHORT FORM IS WANTED INSTEAD OF THE SLASHED FORM.             
001620*                                                                         
001630        01  W-CURRENT-DATE.                                               
001640            05  W-CD-DATE-GRP.                                            
001650                10  W-CD-CCYY         PIC 9(04).                          
001660                10  W-CD-MM           PIC 9(02).                          
001670                10  W-CD-DD           PIC 9(02).                          
001680            05  W-CD-NUM REDEFINES W-CD-DATE-GRP PIC 9(08).               
001690            05  FILLER                PIC X(04)    VALUE SPACES.          
001700*                                                                         
001710        01  W-RUN-DATE-DISPLAY        PIC X(10).                          
001720*                                                                         
001730        PROCEDURE DIVISION.                                               
001740*                                                                         
001750        0000-PLTUSR.                                                      
001760            PERFORM 1000-INIT.                                            
001770            PERFORM 2000-MAINLINE                                         
001780                UNTIL MORE-RECS = "NO".                                   
001790            PERFORM 3000-CLOSING.                                         
001800            STOP RUN.                                                     
001810*                                                                         
001820        1000-INIT.                                                        
001830            MOVE FUNCTION CURRENT-DATE TO W-CD-DATE-GRP.                  
001840            STRING W-CD-MM   DELIMITED BY SIZE                            
001850                   "/"        DELIMITED BY SIZE                           
001860                   W-CD-DD   DELIMITED BY SIZE                            
001870                   "/"        DELIMITED BY SIZE                           
001880                   W-CD-CCYY DELIMITED BY SIZE                            
001890                INTO W-RUN-DATE-DISPLAY.                                  
001900*                                                                         
001910            OPEN INPUT USER-INPUT.                                        
001920            OPEN OUTPUT USER-OUTPUT.                                      
001930            PERFORM 9000-READ.                                            
001940*                                                                         
001950        2000-MAINLINE.                                                    
001960            PERFORM 2100-NORMALIZE.                                       
001970            PERFORM 2200-PERMISSIONS.                                     
001980            PERFORM 2300-OUTPUT.                                          
001990            PERFORM 9000-READ.                                            
002000*                                                                         
002010*    NORMALIZATION STEP - THE SECURITY OFFICE'S UPSTREAM FEED             
002020*    LEFT-PADS SHORT LOGON NAMES WITH BLANKS AND DOES NOT ENFORCE         
002030*    LOWER CASE, SO BOTH ARE CLEANED UP HERE BEFORE THE LOGON             
002040*    NAME EVER REACHES THE PORTAL EXTRACT.  FULL NAME IS LEFT             
002050*    MIXED CASE, ONLY LEFT-TRIMMED.                                       
002060*                                                                         
002070        2100-NORMALIZE.                                                   
002080            MOVE I-USERNAME  TO O-USERNAME.                               
002090            MOVE I-FULL-NAME TO O-FULL-NAME.                              
002100*                                                                         
002110            PERFORM 2110-TRIM-USERNAME THRU 2110-EXIT.                    
002120            PERFORM 2120-TRIM-FULLNAME THRU 2120-EXIT.                    
002130*                                                                         
002140*    NO FUNCTION LOWER-CASE ON THIS COMPILER - INSPECT CONVERTING         
002150*    DOES THE SAME JOB ONE CHARACTER AT A TIME IN ONE PASS.               
002160*                                                                         
002170            INSPECT O-USERNAME CONVERTING                                 
002180                "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                              
002190                TO          "abcdefghijklmnopqrstuvwxyz".                 
002200*                                                                         
002210*    SCANS FORWARD FOR THE FIRST NON-BLANK CHARACTER, THEN                
002220*    SHIFTS THE REMAINDER LEFT.  PR#0299 - AN ALL-BLANK LOGON             
002230*    NAME MUST NOT BE ALLOWED TO RUN THE SUBSCRIPT PAST 30.               
002240*                                                                         
002250        2110-TRIM-USERNAME.                                               
002260            MOVE 1 TO W-TRIM-SUB.                                         
002270*                                                                         
002280            PERFORM 2111-SCAN-USERNAME THRU 2111-EXIT                     
002290                UNTIL W-TRIM-SUB > 30                                     
002300                OR O-USERNAME(W-TRIM-SUB:1) NOT = SPACE.                  
002310*                                                                         
002320            IF W-TRIM-SUB > 30                                            
002330                MOVE SPACES TO O-USERNAME                                 
002340                GO TO 2110-EXIT                                           
002350            END-IF.                                                       
002360*                                                                         
002370            COMPUTE W-TRIM-LEN = 31 - W-TRIM-SUB.                         
002380            MOVE SPACES TO W-TRIM-WORK-U.                                 
002390            MOVE O-USERNAME(W-TRIM-SUB:W-TRIM-LEN)                        
002400                TO W-TRIM-WORK-U(1:W-TRIM-LEN).                           
002410            MOVE W-TRIM-WORK-U TO O-USERNAME.                             
002420*                                                                         
002430        2110-EXIT.                                                        
002440            EXIT.                                                         
002450*                                                                         
002460        2111-SCAN-USERNAME.                                               
002470            ADD 1 TO W-TRIM-SUB.                                          
002480*                                                                         
002490        2111-EXIT.                                                        
002500            EXIT.                                                         
002510*                                                                         
002520*    SAME LEFT-TRIM LOGIC AS 2110 ABOVE, APPLIED TO THE 80-BYTE           
002530*    FULL-NAME FIELD INSTEAD OF THE 30-BYTE LOGON NAME.                   
002540*                                                                         
002550        2120-TRIM-FULLNAME.                                               
002560            MOVE 1 TO W-TRIM-SUB.                                         
002570*                                                                         
002580            PERFORM 2121-SCAN-FULLNAME THRU 2121-EXIT                     
002590                UNTIL W-TRIM-SUB > 80                                     
002600                OR O-FULL-NAME(W-TRIM-SUB:1) NOT = SPACE.                 
002610*                                                                         
002620            IF W-TRIM-SUB > 80                                            
002630                MOVE SPACES TO O-FULL-NAME                                
002640                GO TO 2120-EXIT                                           
002650            END-IF.                                                       
002660*                                                                         
002670            COMPUTE W-TRIM-LEN = 81 - W-TRIM-SUB.                         
002680            MOVE SPACES TO W-TRIM-WORK-F.                                 
002690            MOVE O-FULL-NAME(W-TRIM-SUB:W-TRIM-LEN)                       
002700                TO W-TRIM-WORK-F(1:W-TRIM-LEN).                           
002710            MOVE W-TRIM-WORK-F TO O-FULL-NAME.                            
002720*                                                                         
002730        2120-EXIT.                                                        
002740            EXIT.                                                         
002750*                                                                         
002760        2121-SCAN-FULLNAME.                                               
002770            ADD 1 TO W-TRIM-SUB.                                          
002780*                                                                         
002790        2121-EXIT.                                                        
002800            EXIT.                                                         
002810*                                                                         
002820*    PERMISSIONS ARE DERIVED, NEVER CARRIED ON THE INPUT RECORD -         
002830*    THE SECURITY OFFICE WANTED ONE PLACE TO CHANGE THE RULE              
002840*    RATHER THAN RE-KEYING EVERY USER WHEN A ROLE'S RIGHTS CHANGE.        
002850*                                                                         
002860        2200-PERMISSIONS.                                                 
002870            MOVE I-ROL    TO O-ROL.                                       
002880            MOVE I-ACTIVO TO O-ACTIVO.                                    
002890*                                                                         
002900*    COST-EDIT IS ADMINISTRADOR ONLY, AND ONLY WHILE ACTIVE.              
002910*    PRODUCTOR AND ANALISTA NEVER GET COST-EDIT - CR-0351.                
002920*                                                                         
002930            IF USR-ACTIVO AND ADMINISTRADOR-ROL                           
002940                MOVE "Y" TO O-PUEDE-EDITAR-COSTOS                         
002950            ELSE                                                          
002960                MOVE "N" TO O-PUEDE-EDITAR-COSTOS                         
002970            END-IF.                                                       
002980*                                                                         
002990*    REPORT-VIEW IS ADMINISTRADOR OR ANALISTA, WHILE ACTIVE -             
003000*    HELP-0641 CONFIRMED ANALISTA GETS VIEW BUT NOT EDIT.                 
003010*                                                                         
003020            IF USR-ACTIVO AND (ADMINISTRADOR-ROL OR ANALISTA-ROL)         
003030                MOVE "Y" TO O-PUEDE-VER-REPORTES                          
003040            ELSE                                                          
003050                MOVE "N" TO O-PUEDE-VER-REPORTES                          
003060            END-IF.                                                       
003070*                                                                         
003080        2300-OUTPUT.                                                      
003090            MOVE I-PASSWORD-HASH TO O-PASSWORD-HASH.                      
003100*                                                                         
003110            WRITE O-USER-REC.                                             
003120*                                                                         
003130            ADD 1 TO C-USER-CTR.                                          
003140*                                                                         
003150        3000-CLOSING.                                                     
003160*                                                                         
003170*    CR-0512-STYLE END-OF-RUN COUNT FOR OPERATIONS' NIGHTLY LOG -         
003180*    SAME HABIT PLTPROJ USES AT ITS OWN CLOSING PARAGRAPH.                
003190*                                                                         
003200            DISPLAY "PLTUSR - USERS PROCESSED: " C-USER-CTR.              
003210            DISPLAY "PLTUSR - RUN DATE:     " W-RUN-DATE-DISPLAY.         
003220*                                                                         
003230            CLOSE USER-INPUT.                                             
003240            CLOSE USER-OUTPUT.                                            
003250*                                                                         
003260        9000-READ.                                                        
003270            READ USER-INPUT                                               
003280                AT END                                                    
003290                    MOVE "NO" TO MORE-RECS.                               
003300                                                                          
