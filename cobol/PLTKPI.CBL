000010        IDENTIFICATION DIVISION.                                          
000020        PROGRAM-ID.              PLTKPI.                                  
000030        AUTHOR.                  M CHAVEZ.                                
000040        INSTALLATION.            FARMLINE SYSTEMS - AG DIVISION.          
000050        DATE-WRITTEN.            07/22/90.                                
000060        DATE-COMPILED.                                                    
000070        SECURITY.                COMPANY CONFIDENTIAL.                    
000080*                                                                         
000090***************************************************************           
000100* PLTKPI - BATCH TECHNICAL/ECONOMIC KPI CONTROL REPORT         *          
000110*                                                               *         
000120* READS THE TECHNICAL-INDICATOR RECORD SUBMITTED FOR EACH     *           
000130* FARM BATCH (DAILY GAIN, FEED-CONVERSION, MORTALITY RATE,    *           
000140* PROJECTED COST AND REVENUE), COMPUTES NET MARGIN, WRITES AN  *          
000150* OUTPUT RECORD PER BATCH AND A CONTROL-TOTAL LISTING WITH A   *          
000160* SINGLE GRAND TOTAL OF NET MARGIN AT END OF RUN.              *          
000170***************************************************************           
000180*                                                                         
000190*    C H A N G E   L O G                                                  
000200*                                                                         
000210* 1990-07-22 MC  ORIGINAL CODING - CR-0201.  ONE KPI RECORD IN,           
000220*                 ONE KPI RECORD OUT, FLAT CONTROL-TOTAL REPORT.          
000230* 1991-02-14 MC  PR#0255 - CORRECTED COLUMN SPACING ON THE                
000240*                 CONTROL REPORT, FIELDS WERE OVERLAPPING.                
000250* 1993-08-30 TO  CR-0362 - MARGEN-NETO NOW RESOLVED ROUNDED               
000260*                 HALF-UP PER ACCOUNTING STANDARD, NOT TRUNCATED.         
000270* 1996-04-17 TO  HELP-0488 - PAGE HEADING NOW CARRIES RUN DATE,           
000280*                 OPERATIONS ASKED FOR IT ON THE NIGHTLY BATCH.           
000290* 1998-11-05 RH  CR-0460 - BEGIN Y2K REMEDIATION OF THE RUN-DATE          
000300*                 WORKING STORAGE USED FOR THE PAGE HEADING.              
000310* 1999-01-18 RH  CR-0460 - Y2K REMEDIATION COMPLETE.  RUN DATE            
000320*                 NOW CARRIES A FULL 4-DIGIT CENTURY/YEAR.                
000330* 2002-09-09 SK  PR#0588 - GRAND TOTAL LINE WIDENED, MARGIN               
000340*                 ACCUMULATOR WAS OUTGROWING THE OLD EDIT PICTURE.        
000350*                                                                         
000360        ENVIRONMENT DIVISION.                                             
000370        CONFIGURATION SECTION.                                            
000380*                                                                         
000390*    UPSI-0 HAS NO WIRED-UP MEANING ON THIS PROGRAM, CARRIED              
000400*    PURELY TO MATCH THE DIVISION'S STANDARD SPECIAL-NAMES BLOCK.         
000410*                                                                         
000420        SPECIAL-NAMES.                                                    
000430            C01 IS TOP-OF-FORM                                            
000440            UPSI-0 IS RUN-MODE-SWITCH.                                    
000450        INPUT-OUTPUT SECTION.                                             
000460        FILE-CONTROL.                                                     
000470*                                                                         
000480*    BATCH-KPI-INPUT IS THE DAILY TECHNICAL/ECONOMIC INDICATOR            
000490*    FEED, ONE RECORD PER FARM BATCH STILL UNDER MANAGEMENT.              
000500*                                                                         
000510            SELECT BATCH-KPI-INPUT ASSIGN TO KPIIN                        
000520                ORGANIZATION IS LINE SEQUENTIAL.                          
000530*                                                                         
000540*    BATCH-KPI-OUTPUT CARRIES THE INPUT INDICATORS PLUS THE               
000550*    COMPUTED NET MARGIN - FEEDS THE GROWER PORTAL.                       
000560*                                                                         
000570            SELECT BATCH-KPI-OUTPUT ASSIGN TO KPIOUT                      
000580                ORGANIZATION IS LINE SEQUENTIAL.                          
000590*                                                                         
000600*    PRTOUT IS THE PRINTED CONTROL-TOTAL LISTING - THE ONLY               
000610*    REPORT THIS SYSTEM PRODUCES, SEE THE BANNER ABOVE.                   
000620*                                                                         
000630            SELECT PRTOUT ASSIGN TO KPIRPT                                
000640                ORGANIZATION IS RECORD SEQUENTIAL.                        
000650*                                                                         
000660        DATA DIVISION.                                                    
000670        FILE SECTION.                                                     
000680*                                                                         
000690*    I-KPI-REC - ONE RECORD PER BATCH PER RUN.  BATCH-CODE IS             
000700*    BROKEN OUT INTO AREA/SEQUENCE BELOW FOR THE SHOPS THAT               
000710*    STILL FILE THESE LISTINGS BY AREA CODE.                              
000720*                                                                         
000730        FD  BATCH-KPI-INPUT                                               
000740            LABEL RECORD IS STANDARD                                      
000750            RECORD CONTAINS 64 CHARACTERS                                 
000760            DATA RECORD IS I-KPI-REC.                                     
000770*                                                                         
000780        01  I-KPI-REC.                                                    
000790            05  I-BATCH-CODE          PIC X(20).                          
000800            05  I-BATCH-CODE-GRP REDEFINES I-BATCH-CODE.                  
000810                10  I-BATCH-AREA      PIC X(04).                          
000820                10  I-BATCH-SEQ       PIC X(16).                          
000830*                                                                         
000840*    GANANCIA-DIARIA IS THE AVERAGE DAILY WEIGHT GAIN PER BIRD,           
000850*    IN KILOGRAMS - TWO DECIMALS, SIGNED IN CASE A BATCH LOSES            
000860*    CONDITION DURING A HEALTH EVENT.                                     
000870*                                                                         
000880            05  I-GANANCIA-DIARIA     PIC S9(05)V99.                      
000890*                                                                         
000900*    INDICE-CONVERSION IS THE FEED-CONVERSION RATIO (KG FEED              
000910*    PER KG GAIN) - LOWER IS BETTER, TYPICALLY AROUND 1.80.               
000920*                                                                         
000930            05  I-INDICE-CONVERSION   PIC S9(03)V99.                      
000940*                                                                         
000950*    TASA-MORTALIDAD IS CUMULATIVE MORTALITY PERCENT FOR THE              
000960*    BATCH TO DATE.                                                       
000970*                                                                         
000980            05  I-TASA-MORTALIDAD     PIC S9(03)V99.                      
000990            05  I-COSTO-PROYECTADO    PIC S9(09)V99.                      
001000            05  I-INGRESO-PROYECTADO  PIC S9(09)V99.                      
001010            05  FILLER                PIC X(05).                          
001020*                                                                         
001030*    O-KPI-REC - SAME LAYOUT AS THE INPUT RECORD PLUS THE                 
001040*    COMPUTED NET MARGIN FIELD ADDED BY 2100-CALCS.                       
001050*                                                                         
001060        FD  BATCH-KPI-OUTPUT                                              
001070            LABEL RECORD IS STANDARD                                      
001080            RECORD CONTAINS 75 CHARACTERS                                 
001090            DATA RECORD IS O-KPI-REC.                                     
001100*                                                                         
001110        01  O-KPI-REC.                                                    
001120            05  O-BATCH-CODE          PIC X(20).                          
001130            05  O-BATCH-CODE-GRP REDEFINES O-BATCH-CODE.                  
001140                10  O-BATCH-AREA      PIC X(04).                          
001150                10  O-BATCH-SEQ       PIC X(16).                          
001160            05  O-GANANCIA-DIARIA     PIC S9(05)V99.                      
001170            05  O-INDICE-CONVERSION   PIC S9(03)V99.                      
001180            05  O-TASA-MORTALIDAD     PIC S9(03)V99.                      
001190            05  O-COSTO-PROYECTADO    PIC S9(09)V99.                      
001200            05  O-INGRESO-PROYECTADO  PIC S9(09)V99.                      
001210            05  O-MARGEN-NETO         PIC S9(09)V99.                      
001220            05  FILLER                PIC X(05).                          
001230*                                                                         
001240        FD  PRTOUT                                                        
001250            LABEL RECORD IS OMITTED                                       
001260            RECORD CONTAINS 132 CHARACTERS                                
001270            LINAGE IS 60 WITH FOOTING AT 55                               
001280            DATA RECORD IS PRTLINE.                                       
001290*                                                                         
001300        01  PRTLINE                   PIC X(132).                         
001310*                                                                         
001320*    PRTLINE IS THE RAW CARRIER RECORD FOR THE PRINT FILE - EVERY         
001330*    WRITE TO PRTOUT MOVES ONE OF THE REPORT-LAYOUT GROUPS BELOW          
001340*    INTO IT VIA A WRITE ... FROM.                                        
001350*                                                                         
001360        WORKING-STORAGE SECTION.                                          
001370*                                                                         
001380        01  WORK-AREA.                                                    
001390*                                                                         
001400*    MORE-RECS IS THE END-OF-FILE SWITCH FOR THE MAIN READ LOOP,          
001410*    SET "NO" ONLY BY 9000-READ'S AT END CLAUSE.                          
001420*                                                                         
001430            05  MORE-RECS             PIC XXX      VALUE "YES".           
001440*                                                                         
001450*    C-REC-CTR IS NOT CURRENTLY DISPLAYED ANYWHERE - CARRIED              
001460*    OVER FROM AN EARLIER CUT OF THIS PROGRAM AND LEFT IN CASE            
001470*    OPERATIONS ASKS FOR AN END-OF-RUN COUNT LIKE PLTPROJ'S.              
001480*                                                                         
001490            05  C-REC-CTR             PIC 9(07)   VALUE ZERO COMP.        
001500            05  C-PCTR                PIC 99      VALUE ZERO COMP.        
001510            05  FILLER                PIC X(05)    VALUE SPACES.          
001520*                                                                         
001530*    C-MARGEN-NETO HOLDS ONE BATCH'S COMPUTED MARGIN; THE                 
001540*    GRAND-TOTAL ACCUMULATOR IS WIDENED TWO DIGITS OVER IT                
001550*    SINCE PR#0588 - A RUN OF SEVERAL HUNDRED BATCHES CAN                 
001560*    OUTGROW THE SINGLE-BATCH PICTURE QUICKLY.                            
001570*                                                                         
001580        01  C-CALC-AREA.                                                  
001590            05  C-MARGEN-NETO         PIC S9(09)V99 VALUE ZERO.           
001600            05  C-GT-MARGEN-NETO      PIC S9(11)V99 VALUE ZERO.           
001610            05  FILLER                PIC X(05)    VALUE SPACES.          
001620*                                                                         
001630*    RUN DATE FOR THE PAGE HEADING, CARRIED CCYY PER THE Y2K              
001640*    REMEDIATION NOTED IN THE CHANGE LOG ABOVE.                           
001650*                                                                         
001660        01  W-CURRENT-DATE.                                               
001670            05  W-CD-DATE-GRP.                                            
001680                10  W-CD-CCYY         PIC 9(04).                          
001690                10  W-CD-MM           PIC 9(02).                          
001700                10  W-CD-DD           PIC 9(02).                          
001710            05  W-CD-NUM REDEFINES W-CD-DATE-GRP PIC 9(08).               
001720            05  FILLER                PIC X(04)    VALUE SPACES.          
001730*                                                                         
001740*    COMPANY-TITLE IS THE PAGE-1-OF-EACH-PAGE HEADING LINE -              
001750*    RUN DATE ON THE LEFT, SHOP BANNER IN THE MIDDLE, PAGE                
001760*    NUMBER ON THE RIGHT.  PR#0255 FIXED THE SPACING BELOW.               
001770*                                                                         
001780        01  COMPANY-TITLE.                                                
001790            05  FILLER                PIC X(06)  VALUE "DATE: ".          
001800            05  O-MM                  PIC 99.                             
001810            05  FILLER                PIC X      VALUE "/".               
001820            05  O-DD                  PIC 99.                             
001830            05  FILLER                PIC X      VALUE "/".               
001840            05  O-CCYY                PIC 9(04).                          
001850            05  FILLER                PIC X(20)  VALUE SPACES.            
001860            05  FILLER          PIC X(43)                                 
001870           VALUE "FARMLINE SYSTEMS - BATCH KPI CONTROL REPORT".           
001880            05  FILLER          PIC X(41)  VALUE SPACES.                  
001890            05  FILLER          PIC X(05)  VALUE "PAGE:".                 
001900            05  O-PCTR          PIC Z9.                                   
001910            05  FILLER          PIC X(05)  VALUE SPACES.                  
001920*                                                                         
001930*    COLUMN-HEADING-1/2 LINE UP OVER THE DETAIL LINE BELOW -              
001940*    BATCH-CODE, PROJECTED COST, PROJECTED REVENUE, NET MARGIN.           
001950*                                                                         
001960        01  COLUMN-HEADING-1.                                             
001970            05  FILLER          PIC X(10)  VALUE "BATCH-CODE".            
001980            05  FILLER          PIC X(07)  VALUE SPACES.                  
001990            05  FILLER          PIC X(10)  VALUE "COSTO-PROY".            
002000            05  FILLER          PIC X(03)  VALUE SPACES.                  
002010            05  FILLER          PIC X(12)                                 
002020                VALUE "INGRESO-PROY".                                     
002030            05  FILLER          PIC X(05)  VALUE SPACES.                  
002040            05  FILLER          PIC X(11)  VALUE "MARGEN-NETO".           
002050            05  FILLER          PIC X(74)  VALUE SPACES.                  
002060*                                                                         
002070        01  COLUMN-HEADING-2.                                             
002080            05  FILLER          PIC X(14)  VALUE                          
002090                "--------------".                                         
002100            05  FILLER          PIC X(03)  VALUE SPACES.                  
002110            05  FILLER          PIC X(10)  VALUE "----------".            
002120            05  FILLER          PIC X(03)  VALUE SPACES.                  
002130            05  FILLER          PIC X(12)  VALUE                          
002140                "------------".                                           
002150            05  FILLER          PIC X(03)  VALUE SPACES.                  
002160            05  FILLER          PIC X(11)  VALUE                          
002170                "-----------".                                            
002180            05  FILLER          PIC X(76)  VALUE SPACES.                  
002190*                                                                         
002200*    DETAIL-LINE IS ONE FLAT LINE PER BATCH - NO CONTROL BREAK,           
002210*    THE BATCH-KPI REPORT IS A SINGLE-LEVEL LISTING.                      
002220*                                                                         
002230        01  DETAIL-LINE.                                                  
002240            05  DL-BATCH-CODE         PIC X(20).                          
002250            05  FILLER                PIC X(03)  VALUE SPACES.            
002260            05  DL-COSTO-PROY         PIC Z,ZZZ,ZZZ,ZZ9.99-.              
002270            05  FILLER                PIC X(03)  VALUE SPACES.            
002280            05  DL-INGRESO-PROY       PIC Z,ZZZ,ZZZ,ZZ9.99-.              
002290            05  FILLER                PIC X(03)  VALUE SPACES.            
002300            05  DL-MARGEN-NETO        PIC Z,ZZZ,ZZZ,ZZ9.99-.              
002310            05  FILLER                PIC X(52)  VALUE SPACES.            
002320*                                                                         
002330*    GRANDTOTAL-LINE CARRIES THE SINGLE NET-MARGIN GRAND TOTAL            
002340*    FOR THE WHOLE RUN - WIDENED UNDER PR#0588, SEE ABOVE.                
002350*                                                                         
002360        01  GRANDTOTAL-LINE.                                              
002370            05  FILLER                PIC X(40)  VALUE SPACES.            
002380            05  FILLER                PIC X(24)  VALUE                    
002390                "GRAND TOTAL MARGEN-NETO:".                               
002400            05  FILLER                PIC X(02)  VALUE SPACES.            
002410            05  GT-MARGEN-NETO        PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.          
002420            05  FILLER                PIC X(45)  VALUE SPACES.            
002430*                                                                         
002440*                                                                         
002450*    BLANK-LINE IS JUST A SPACER BETWEEN THE TITLE AND THE                
002460*    COLUMN HEADINGS - NOT A CONTROL-BREAK SKIP, THIS REPORT              
002470*    HAS NO CONTROL BREAKS.                                               
002480*                                                                         
002490        01  BLANK-LINE.                                                   
002500            05  FILLER                PIC X(132) VALUE SPACES.            
002510*                                                                         
002520        PROCEDURE DIVISION.                                               
002530*                                                                         
002540        0000-PLTKPI.                                                      
002550            PERFORM 1000-INIT.                                            
002560            PERFORM 2000-MAINLINE                                         
002570                UNTIL MORE-RECS = "NO".                                   
002580            PERFORM 3000-CLOSING.                                         
002590            STOP RUN.                                                     
002600*                                                                         
002610        1000-INIT.                                                        
002620*                                                                         
002630*    FUNCTION CURRENT-DATE GIVES US THE RUN DATE FOR THE PAGE             
002640*    HEADING - THE ONLY INTRINSIC FUNCTION THIS SHOP ALLOWS ON            
002650*    PRODUCTION BATCH WORK, PER THE DIVISION STANDARDS MEMO.              
002660*                                                                         
002670            MOVE FUNCTION CURRENT-DATE TO W-CD-DATE-GRP.                  
002680            MOVE W-CD-CCYY TO O-CCYY.                                     
002690            MOVE W-CD-MM   TO O-MM.                                       
002700            MOVE W-CD-DD   TO O-DD.                                       
002710*                                                                         
002720*    ALL THREE FILES OPEN TOGETHER - THE FIRST RECORD IS PRIMED           
002730*    HERE SO 2000-MAINLINE CAN TEST MORE-RECS BEFORE IT DOES              
002740*    ANY WORK (READ-AHEAD LOOP STYLE, SAME AS PLTPROJ/PLTUSR).            
002750*                                                                         
002760            OPEN INPUT BATCH-KPI-INPUT.                                   
002770            OPEN OUTPUT BATCH-KPI-OUTPUT.                                 
002780            OPEN OUTPUT PRTOUT.                                           
002790            PERFORM 9000-READ.                                            
002800            PERFORM 9900-HEADING.                                         
002810*                                                                         
002820*                                                                         
002830*    ONE PASS OF THE MAINLINE PER INPUT RECORD - COMPUTE THE              
002840*    MARGIN, WRITE BOTH OUTPUTS, PULL THE NEXT RECORD.                    
002850*                                                                         
002860        2000-MAINLINE.                                                    
002870            PERFORM 2100-CALCS.                                           
002880            PERFORM 2200-OUTPUT.                                          
002890            PERFORM 9000-READ.                                            
002900*                                                                         
002910        2100-CALCS.                                                       
002920*                                                                         
002930*    MARGIN IS A STRAIGHT SUBTRACTION - NO GUARD NEEDED, EVERY            
002940*    RECORD ON THE FLAT FILE CARRIES A POPULATED (POSSIBLY ZERO)          
002950*    COST AND REVENUE FIGURE.  HELD OVER FROM CR-0362.                    
002960*                                                                         
002970*                                                                         
002980*    ROUNDED PER CR-0362 - FINANCE WANTS HALF-UP ROUNDING ON              
002990*    EVERY DOLLAR FIGURE THAT FEEDS THE GROWER PORTAL, NOT THE            
003000*    COMPILER'S DEFAULT TRUNCATION.                                       
003010*                                                                         
003020            COMPUTE C-MARGEN-NETO ROUNDED =                               
003030                I-INGRESO-PROYECTADO - I-COSTO-PROYECTADO.                
003040*                                                                         
003050*    2200-OUTPUT WRITES THE FLAT KPI-OUTPUT RECORD FIRST, THEN            
003060*    BUILDS AND WRITES THE MATCHING PRINT DETAIL LINE - BOTH              
003070*    OUTPUTS CARRY THE SAME MARGIN FIGURE COMPUTED ABOVE.                 
003080*                                                                         
003090        2200-OUTPUT.                                                      
003100            MOVE I-BATCH-CODE            TO O-BATCH-CODE.                 
003110            MOVE I-GANANCIA-DIARIA       TO O-GANANCIA-DIARIA.            
003120            MOVE I-INDICE-CONVERSION     TO O-INDICE-CONVERSION.          
003130            MOVE I-TASA-MORTALIDAD       TO O-TASA-MORTALIDAD.            
003140            MOVE I-COSTO-PROYECTADO      TO O-COSTO-PROYECTADO.           
003150            MOVE I-INGRESO-PROYECTADO    TO O-INGRESO-PROYECTADO.         
003160            MOVE C-MARGEN-NETO           TO O-MARGEN-NETO.                
003170*                                                                         
003180            WRITE O-KPI-REC.                                              
003190*                                                                         
003200            MOVE I-BATCH-CODE            TO DL-BATCH-CODE.                
003210            MOVE I-COSTO-PROYECTADO      TO DL-COSTO-PROY.                
003220            MOVE I-INGRESO-PROYECTADO    TO DL-INGRESO-PROY.              
003230            MOVE C-MARGEN-NETO           TO DL-MARGEN-NETO.               
003240*                                                                         
003250*    AT EOP FIRES THE LINAGE FOOTING TRIP (LINE 55 OF 60) AND             
003260*    RE-PRINTS THE HEADING ON THE NEW PAGE BEFORE THIS SAME               
003270*    DETAIL LINE GOES OUT.                                                
003280*                                                                         
003290            WRITE PRTLINE                                                 
003300                FROM DETAIL-LINE                                          
003310                    AFTER ADVANCING 1 LINE                                
003320                        AT EOP                                            
003330                            PERFORM 9900-HEADING.                         
003340*                                                                         
003350            ADD 1 TO C-REC-CTR.                                           
003360            ADD C-MARGEN-NETO TO C-GT-MARGEN-NETO.                        
003370*                                                                         
003380*                                                                         
003390*    END OF RUN - PRINT THE GRAND TOTAL LINE BEFORE CLOSING SO            
003400*    IT LANDS AT THE BOTTOM OF THE LISTING, THEN SHUT DOWN ALL            
003410*    THREE FILES IN OPEN ORDER.                                           
003420*                                                                         
003430        3000-CLOSING.                                                     
003440            PERFORM 3100-GRAND-TOTAL.                                     
003450*                                                                         
003460            CLOSE BATCH-KPI-INPUT.                                        
003470            CLOSE BATCH-KPI-OUTPUT.                                       
003480            CLOSE PRTOUT.                                                 
003490*                                                                         
003500*    THE ONLY TOTAL LINE THIS REPORT CARRIES - ONE GRAND TOTAL            
003510*    OF NET MARGIN ACROSS EVERY BATCH ON THE RUN, NO SUBTOTALS.           
003520*                                                                         
003530        3100-GRAND-TOTAL.                                                 
003540            MOVE C-GT-MARGEN-NETO TO GT-MARGEN-NETO.                      
003550*                                                                         
003560            WRITE PRTLINE                                                 
003570                FROM GRANDTOTAL-LINE                                      
003580                    AFTER ADVANCING 2 LINES.                              
003590*                                                                         
003600*                                                                         
003610*    STANDARD READ-AHEAD - AT END FLIPS THE SWITCH, IT DOES NOT           
003620*    STOP THE RUN DIRECTLY.                                               
003630*                                                                         
003640        9000-READ.                                                        
003650            READ BATCH-KPI-INPUT                                          
003660                AT END                                                    
003670                    MOVE "NO" TO MORE-RECS.                               
003680*                                                                         
003690*    9900-HEADING FIRES ONCE AT OPEN AND AGAIN EVERY TIME THE             
003700*    LINAGE COUNTER TRIPS THE AT EOP CONDITION IN 2200-OUTPUT -           
003710*    PAGE NUMBER INCREMENTS EACH TIME IT RUNS.                            
003720*                                                                         
003730        9900-HEADING.                                                     
003740            ADD 1 TO C-PCTR.                                              
003750            MOVE C-PCTR TO O-PCTR.                                        
003760*                                                                         
003770            WRITE PRTLINE                                                 
003780                FROM COMPANY-TITLE                                        
003790                    AFTER ADVANCING PAGE.                                 
003800            WRITE PRTLINE                                                 
003810                FROM BLANK-LINE                                           
003820                    AFTER ADVANCING 1 LINE.                               
003830            WRITE PRTLINE                                                 
003840                FROM COLUMN-HEADING-1                                     
003850                    AFTER ADVANCING 2 LINES.                              
003860            WRITE PRTLINE                                                 
003870                FROM COLUMN-HEADING-2                                     
003880                    AFTER ADVANCING 1 LINE.                               
003890                                                                          
